000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMEVSEC.
000300 AUTHOR. M MORALES.
000400 INSTALLATION. GERENCIA DE SISTEMAS - PLANTA.
000500 DATE-WRITTEN. 14/06/1984.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - GERENCIA DE SISTEMAS.
000800
000900******************************************************************
001000*  PROGRAMA     : PGMEVSEC                                      *
001100*  DESCRIPCION  : SUBRUTINA DE USO COMUN QUE CALCULA LA CANTIDAD *
001200*                 DE SEGUNDOS TRANSCURRIDOS ENTRE DOS FECHA-HORA *
001300*                 AAAAMMDDHHMMSS (LK-TS-TEMPRANO Y LK-TS-TARDE). *
001400*                 EL RESULTADO PUEDE SER NEGATIVO SI LA "TARDE"  *
001500*                 ES EN REALIDAD ANTERIOR A LA "TEMPRANO".       *
001600*  LA INVOCAN   : PGMEVIN  (CHEQUEO DE EVENT-TIME A FUTURO)      *
001700*                 PGMEVST  (LARGO DE VENTANA EN SEGUNDOS)        *
001800*  METODO       : CONVIERTE CADA FECHA EN DIAS TRANSCURRIDOS     *
001900*                 DESDE EL 01/01/1900 (TABLA DE DIAS ACUMULADOS  *
002000*                 POR MES + CONTEO DE BISIESTOS), LUEGO SUMA LA  *
002100*                 HORA EN SEGUNDOS Y RESTA.                      *
002200*----------------------------------------------------------------
002300*  HISTORIAL DE CAMBIOS
002400*   14/06/1984  MLM  TK-0142  ALTA INICIAL DEL PROGRAMA.
002500*   02/08/1984  MLM  TK-0151  SE CORRIGE EL CONTEO DE BISIESTOS
002600*                             PARA ANIOS MULTIPLO DE 100.
002700*   21/01/1987  JCR  TK-0389  SE REVISA EL CALCULO DE SEGUNDOS
002800*                             PARA ADMITIR RESULTADO NEGATIVO
002900*                             CUANDO LA "TARDE" ES ANTERIOR A LA
003000*                             "TEMPRANO".
003100*   05/09/1991  MLM  TK-0743  SE AGREGA LA TRAZA DE DIAGNOSTICO AL
003200*                             PIE DEL CALCULO, A PEDIDO DE OPERACION
003300*   11/12/1998  JCR  TK-0915  REVISION Y2K: SE VERIFICA QUE LA
003400*                             FORMULA DE BISIESTOS NO NECESITA
003500*                             AJUSTE PARA EL CAMBIO DE SIGLO.
003600*   17/02/1999  MLM  TK-0918  Y2K: SE CONFIRMA QUE EL ANIO 2000
003700*                             ES BISIESTO (MULTIPLO DE 400) Y SE
003800*                             AGREGA CASO DE PRUEBA A LA BITACORA.
003900*   30/05/2003  JCR  TK-1102  SE AMPLIA EL COMENTARIO DE METODO
004000*                             PARA LOS PROGRAMADORES NUEVOS DEL
004100*                             AREA.
004200******************************************************************
004300
004400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004500 ENVIRONMENT DIVISION.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*=======================*
005300 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005400
005500*----------- FECHA DE TRABAJO -----------------------------------
005600 01  WS-TS-TRABAJO              PIC 9(14)  VALUE ZEROS.
005700 01  WS-FECHA-PARTES REDEFINES WS-TS-TRABAJO.
005800     03  FP-AAAA                PIC 9(4).
005900     03  FP-MM                  PIC 9(2).
006000     03  FP-DD                  PIC 9(2).
006100     03  FP-HH                  PIC 9(2).
006200     03  FP-MI                  PIC 9(2).
006300     03  FP-SS                  PIC 9(2).
006400
006500*----------- TABLA DE DIAS ACUMULADOS POR MES (NO BISIESTO) ----
006600*     SE INICIALIZA VIA REDEFINES PORQUE COBOL NO PERMITE UNA
006700*     LISTA DE VALUES DISTINTOS SOBRE UN OCCURS.
006800 01  WS-DIAS-ACUM-INIC.
006900     03  FILLER                 PIC 9(03) VALUE 000.
007000     03  FILLER                 PIC 9(03) VALUE 031.
007100     03  FILLER                 PIC 9(03) VALUE 059.
007200     03  FILLER                 PIC 9(03) VALUE 090.
007300     03  FILLER                 PIC 9(03) VALUE 120.
007400     03  FILLER                 PIC 9(03) VALUE 151.
007500     03  FILLER                 PIC 9(03) VALUE 181.
007600     03  FILLER                 PIC 9(03) VALUE 212.
007700     03  FILLER                 PIC 9(03) VALUE 243.
007800     03  FILLER                 PIC 9(03) VALUE 273.
007900     03  FILLER                 PIC 9(03) VALUE 304.
008000     03  FILLER                 PIC 9(03) VALUE 334.
008100 01  WS-DIAS-ACUM-TABLA REDEFINES WS-DIAS-ACUM-INIC.
008200     03  DIAS-ACUM-MES          PIC 9(03) OCCURS 12 TIMES
008300                                 INDEXED BY IX-MES.
008400
008500*----------- INDICADOR DE ANIO BISIESTO -------------------------
008600 77  WS-ANIO-BISIESTO           PIC X      VALUE 'N'.
008700     88  ES-BISIESTO                       VALUE 'S'.
008800     88  NO-ES-BISIESTO                    VALUE 'N'.
008900
009000*----------- ACUMULADORES (TODOS COMP/COMP-3) -------------------
009100 77  WS-ANIOS-DESDE-EPOCA       PIC S9(4)  COMP VALUE ZERO.
009200 77  WS-BISIESTOS-PREVIOS       PIC S9(4)  COMP VALUE ZERO.
009300 77  WS-DIAS-DEL-ANIO           PIC S9(9)  COMP VALUE ZERO.
009400 77  WS-DIAS-RESULT             PIC S9(9)  COMP VALUE ZERO.
009500 77  WS-SEG-RESULT              PIC S9(11) COMP-3 VALUE ZERO.
009600 77  WS-SEG-TEMPRANO            PIC S9(11) COMP-3 VALUE ZERO.
009700 77  WS-SEG-TARDE               PIC S9(11) COMP-3 VALUE ZERO.
009800 77  WS-DIV-TMP                 PIC S9(9)  COMP VALUE ZERO.
009900 77  WS-RES-4                   PIC S9(4)  COMP VALUE ZERO.
010000 77  WS-RES-100                 PIC S9(4)  COMP VALUE ZERO.
010100 77  WS-RES-400                 PIC S9(4)  COMP VALUE ZERO.
010200
010300 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010400
010500*--------------------------------------------------------------
010600 LINKAGE SECTION.
010700*================*
010800
010900 01  LK-COMUNICACION.
011000     03  LK-TS-TEMPRANO          PIC 9(14).
011100     03  LK-TS-TARDE             PIC 9(14).
011200     03  LK-SEGUNDOS             PIC S9(09) COMP-3.
011300     03  FILLER                  PIC X(04).
011400
011500 01  LK-COMUNICACION-ALFA REDEFINES LK-COMUNICACION PIC X(37).
011600
011700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011800 PROCEDURE DIVISION USING LK-COMUNICACION.
011900
012000 MAIN-PROGRAM-I.
012100
012200     MOVE LK-TS-TEMPRANO TO WS-TS-TRABAJO
012300     PERFORM 1000-CALC-SEGUNDOS-I THRU 1000-CALC-SEGUNDOS-F
012400     MOVE WS-SEG-RESULT  TO WS-SEG-TEMPRANO
012500
012600     MOVE LK-TS-TARDE    TO WS-TS-TRABAJO
012700     PERFORM 1000-CALC-SEGUNDOS-I THRU 1000-CALC-SEGUNDOS-F
012800     MOVE WS-SEG-RESULT  TO WS-SEG-TARDE
012900
013000     COMPUTE LK-SEGUNDOS = WS-SEG-TARDE - WS-SEG-TEMPRANO         TK-0389 
013100
013200     DISPLAY 'PGMEVSEC TEMPRANO=' WS-SEG-TEMPRANO               TK-0743
013300             ' TARDE=' WS-SEG-TARDE                         TK-0743
013400             ' SEGUNDOS=' LK-SEGUNDOS.                      TK-0743
013500
013600 MAIN-PROGRAM-F. GOBACK.
013700
013800
013900*--------------------------------------------------------------
014000 1000-CALC-SEGUNDOS-I.
014100
014200     PERFORM 1100-VERIF-BISIESTO-I THRU 1100-VERIF-BISIESTO-F
014300
014400     COMPUTE WS-ANIOS-DESDE-EPOCA = FP-AAAA - 1900
014500
014600     PERFORM 1200-CONTAR-BISIESTOS-I THRU 1200-CONTAR-BISIESTOS-F
014700
014800     COMPUTE WS-DIAS-DEL-ANIO = (WS-ANIOS-DESDE-EPOCA * 365)
014900                               + WS-BISIESTOS-PREVIOS
015000
015100     SET IX-MES TO FP-MM
015200
015300     COMPUTE WS-DIAS-RESULT = WS-DIAS-DEL-ANIO
015400                             + DIAS-ACUM-MES (IX-MES)
015500                             + FP-DD - 1
015600
015700     IF FP-MM > 2 AND ES-BISIESTO
015800        ADD 1 TO WS-DIAS-RESULT
015900     END-IF
016000
016100     COMPUTE WS-SEG-RESULT = (WS-DIAS-RESULT * 86400)
016200                            + (FP-HH * 3600)
016300                            + (FP-MI * 60)
016400                            +  FP-SS.
016500
016600 1000-CALC-SEGUNDOS-F. EXIT.
016700
016800
016900*--------------------------------------------------------------
017000*     BISIESTO: MULTIPLO DE 4, SALVO MULTIPLO DE 100 QUE NO SEA
017100*     TAMBIEN MULTIPLO DE 400 (REGLA GREGORIANA ESTANDAR).
017200*--------------------------------------------------------------
017300 1100-VERIF-BISIESTO-I.
017400
017500     SET NO-ES-BISIESTO TO TRUE
017600
017700     DIVIDE FP-AAAA BY 4 GIVING WS-DIV-TMP REMAINDER WS-RES-4
017800     IF WS-RES-4 = ZERO
017900        DIVIDE FP-AAAA BY 100 GIVING WS-DIV-TMP                   TK-0151 
018000                              REMAINDER WS-RES-100                TK-0151 
018100        IF WS-RES-100 = ZERO                                      TK-0151 
018200           DIVIDE FP-AAAA BY 400 GIVING WS-DIV-TMP                TK-0151 
018300                                 REMAINDER WS-RES-400             TK-0151 
018400           IF WS-RES-400 = ZERO                                   TK-0151 
018500              SET ES-BISIESTO TO TRUE
018600           END-IF
018700        ELSE
018800           SET ES-BISIESTO TO TRUE
018900        END-IF
019000     END-IF.
019100
019200 1100-VERIF-BISIESTO-F. EXIT.
019300
019400
019500*--------------------------------------------------------------
019600*     CUENTA LOS BISIESTOS ESTRICTAMENTE ANTERIORES A FP-AAAA,
019700*     DESDE LA EPOCA 1900 (VALIDO PARA AAAA > 1900, QUE CUBRE
019800*     TODAS LAS FECHAS DE EVENTOS DE PLANTA DEL SISTEMA).
019900*--------------------------------------------------------------
020000 1200-CONTAR-BISIESTOS-I.
020100
020200     IF FP-AAAA = 1900
020300        MOVE ZERO TO WS-BISIESTOS-PREVIOS
020400     ELSE
020500        COMPUTE WS-BISIESTOS-PREVIOS =                            TK-0915 
020600                  ((FP-AAAA - 1901) / 4)                          TK-0915 
020700                - ((FP-AAAA - 1901) / 100)                        TK-0915 
020800                + ((FP-AAAA - 1901) / 400) + 1                    TK-0915 
020900     END-IF.
021000
021100 1200-CONTAR-BISIESTOS-F. EXIT.
