000100****************************************
000200*    CP-EVINRES                        *
000300*    RESULTADO DE LA CORRIDA DE INGESTA *
000400*    DE EVENTOS (RESUMEN + RECHAZOS)    *
000500****************************************
000600* 1985-09-03 MLM TK-0162 ALTA INICIAL.
000700* 1986-03-11 JCR TK-0211 SE DOCUMENTAN POSICIONES.
000800****************************************
000900*    LAYOUT RESUMEN DE INGESTA
001000*    LARGO 32 BYTES
001100****************************************
001200 01  WS-REG-RESUMEN.
001300*        (01:07) CANTIDAD DE EVENTOS NUEVOS GRABADOS
001400     03  RES-ACEPTADOS           PIC 9(07).
001500*        (08:14) CANTIDAD DE EVENTOS IGNORADOS POR DUPLICADOS
001600*        (CARGA UTIL IDENTICA) O ACTUALIZACION FUERA DE TERMINO
001700     03  RES-DEDUPLICADOS        PIC 9(07).
001800*        (15:21) CANTIDAD DE EVENTOS EXISTENTES SOBRESCRITOS
001900     03  RES-ACTUALIZADOS        PIC 9(07).
002000*        (22:28) CANTIDAD DE EVENTOS RECHAZADOS POR VALIDACION
002100     03  RES-RECHAZADOS          PIC 9(07).
002200*        (29:32) RELLENO
002300     03  FILLER                  PIC X(04).
002400
002500 01  WS-REG-RESUMEN-ALFA REDEFINES WS-REG-RESUMEN.
002600     03  FILLER                  PIC X(28).
002700     03  FILLER                  PIC X(04).
002800
002900****************************************
003000*    LAYOUT DETALLE DE RECHAZO
003100*    LARGO 84 BYTES, UNO POR EVENTO RECHAZADO
003200****************************************
003300 01  WS-REG-RECHAZO.
003400*        (01:20) IDENTIFICADOR DEL EVENTO RECHAZADO
003500     03  RCH-EVENT-ID            PIC X(20).
003600*        (21:80) MOTIVO DEL RECHAZO (VER TABLA DE MOTIVOS EN
003700*        EL PARRAFO 2200-VALIDAR DE PGMEVIN)
003800     03  RCH-MOTIVO              PIC X(60).
003900*        (81:84) RELLENO
004000     03  FILLER                  PIC X(04).
