000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMEVTL.
000300 AUTHOR. M MORALES.
000400 INSTALLATION. GERENCIA DE SISTEMAS - PLANTA.
000500 DATE-WRITTEN. 22/05/1988.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - GERENCIA DE SISTEMAS.
000800
000900******************************************************************
001000*    REPORTE DE LINEAS DE PRODUCCION CON MAS DEFECTOS           *
001100*    ============================================================
001200*  FUNCIONAMIENTO
001300*  * Leer el parametro de consulta (fabrica, inicio y fin de
001400*    ventana, cantidad maxima de lineas a informar -- si viene
001500*    en cero se usa el default de 10).
001600*  * Recorrer el EVENT STORE completo y seleccionar los eventos
001700*    de esa fabrica dentro de la ventana cuya LINEA no venga en
001800*    blanco (los eventos sin linea no entran en el corte).
001900*  * Acumular por LINEA: total de defectos (las cantidades
002000*    negativas suman cero) y cantidad de eventos de la linea.
002100*  * Ordenar las lineas por total de defectos, de mayor a
002200*    menor (BURBUJA, NO HAY VERBO SORT DISPONIBLE EN ESTE
002300*    SISTEMA PARA TABLAS EN MEMORIA).
002400*  * Informar las primeras LIMIT lineas, con el porcentaje de
002500*    defectos de cada una.
002600*
002700*  NO HAY QUIEBRES DE CONTROL NI TOTALES GENERALES EN ESTE
002800*  REPORTE.
002900******************************************************************
003000
003100*----------------------------------------------------------------
003200* HISTORIAL DE CAMBIOS
003300*   22/05/1988  JCR  TK-0512  ALTA INICIAL DEL PROGRAMA, A PARTIR
003400*                             DEL MODELO DE CORTE DE CONTROL POR
003500*                             ACUMULADORES DE LA CLASE 44.
003600*   09/08/1988  JCR  TK-0531  SE AGREGA EL ORDENAMIENTO POR
003700*                             BURBUJA YA QUE ESTE SISTEMA NO
003800*                             TIENE UN PASO DE SORT DISPONIBLE
003900*                             PARA TABLAS EN MEMORIA.
004000*   17/03/1994  MLM  TK-0831  SE APLICA EL DEFAULT DE 10 LINEAS
004100*                             CUANDO EL LIMITE VIENE EN CERO.
004200*   04/02/1999  MLM  TK-0921  REVISION Y2K: SIN IMPACTO PROPIO,
004300*                             DEPENDE SOLO DEL FIX DE VENTANA DE
004400*                             SIGLO YA HECHO EN PGMEVIN/PGMEVSEC.
004500*   19/07/2006  MLM  TK-1286  SE AMPLIA LA TABLA DE LECTURA DEL
004600*                             EVENT STORE A 5000 ENTRADAS, IGUAL
004700*                             QUE EN PGMEVIN Y PGMEVST.
004800******************************************************************
004900
005000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100 ENVIRONMENT DIVISION.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     SELECT MAESTRO ASSIGN DDEVSTOR
005600     FILE STATUS IS FS-MAESTRO.
005700
005800     SELECT PARAMS  ASSIGN DDEVQPAR
005900     FILE STATUS IS FS-PARAMS.
006000
006100     SELECT SALIDA  ASSIGN DDEVTLRS
006200     FILE STATUS IS FS-SALIDA.
006300
006400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  MAESTRO
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORDING MODE IS F.
007100 01  REG-MAESTRO                PIC X(98).
007200
007300 FD  PARAMS
007400     BLOCK CONTAINS 0 RECORDS
007500     RECORDING MODE IS F.
007600 01  REG-PARAMS                 PIC X(55).
007700
007800 FD  SALIDA
007900     BLOCK CONTAINS 0 RECORDS
008000     RECORDING MODE IS F.
008100 01  REG-SALIDA                 PIC X(39).
008200
008300
008400 WORKING-STORAGE SECTION.
008500*========================*
008600
008700*----------- STATUS ARCHIVOS  ----------------------------------
008800 77  FS-MAESTRO               PIC XX      VALUE SPACES.
008900 77  FS-PARAMS                PIC XX      VALUE SPACES.
009000 77  FS-SALIDA                PIC XX      VALUE SPACES.
009100
009200 77  WS-STATUS-FIN-MAE        PIC X.
009300     88  WS-FIN-MAESTRO          VALUE 'Y'.
009400     88  WS-NO-FIN-MAESTRO       VALUE 'N'.
009500
009600 77  WS-STATUS-INTERCAMBIO    PIC X.
009700     88  WS-HUBO-INTERCAMBIO     VALUE 'Y'.
009800     88  WS-NO-HUBO-INTERCAMBIO  VALUE 'N'.
009900
010000*----------- TABLA DEL EVENT STORE EN MEMORIA --------------------
010100 01  WS-TABLA-MAESTRO.
010200     03  WS-MAE-ENTRY OCCURS 5000 TIMES INDEXED BY IX-MAE.        TK-1286 
010300         05  TAB-EVENT-ID        PIC X(20).
010400         05  TAB-EVENT-TIME      PIC 9(14).
010500         05  TAB-MACHINE-ID      PIC X(10).
010600         05  TAB-DURATION-MS     PIC S9(11).
010700         05  TAB-DEFECT-CNT      PIC S9(05).
010800         05  TAB-LINE-ID         PIC X(10).
010900         05  TAB-FACTORY-ID      PIC X(10).
011000         05  TAB-RECEIVED-TIME   PIC 9(14).
011100         05  FILLER              PIC X(04).
011200
011300 77  WS-CANT-MAESTRO          PIC S9(9) COMP VALUE ZERO.
011400 77  WS-LIMITE-REPORTE        PIC S9(3) COMP VALUE ZERO.
011500
011600*----------- TABLA DE ACUMULACION POR LINEA ----------------------
011700*     SE ARMA EN UN SOLO PASO POR LA TABLA DEL EVENT STORE:
011800*     CADA LINEA NUEVA QUE APARECE ABRE UNA ENTRADA; LAS
011900*     SIGUIENTES APARICIONES DE LA MISMA LINEA SUMAN SOBRE LA
012000*     ENTRADA YA ABIERTA (BUSQUEDA SERIAL, TABLA CHICA).
012100 01  WS-TABLA-LINEA.
012200     03  WS-LIN-ENTRY OCCURS 500 TIMES INDEXED BY IX-LIN IX-LIN2.
012300         05  TAB-LIN-LINE-ID       PIC X(10).
012400         05  TAB-LIN-TOT-DEFECTOS  PIC S9(9) COMP-3.
012500         05  TAB-LIN-EVENT-CNT     PIC S9(9) COMP-3.
012600         05  FILLER                PIC X(04).
012700
012800 77  WS-CANT-LINEA            PIC S9(5) COMP VALUE ZERO.
012900 77  WS-STATUS-ENCONTRADO     PIC X.
013000     88  SW-LINEA-ENCONTRADA     VALUE 'Y'.
013100     88  SW-LINEA-NO-ENCONTRADA  VALUE 'N'.
013200
013300*----------- AREA DE TRABAJO PARA EL ORDENAMIENTO POR BURBUJA ---
013400 77  WS-TOT-DEFECTOS-A        PIC S9(9) COMP-3 VALUE ZERO.
013500 77  WS-EVENT-CNT-A           PIC S9(9) COMP-3 VALUE ZERO.
013600 77  WS-LINE-ID-A             PIC X(10)        VALUE SPACES.
013700
013800*----------- AREA DE TRABAJO PARA EL PORCENTAJE ------------------
013900 77  WS-PCT-CALC              PIC S9(5)V99 COMP-3 VALUE ZERO.
014000
014100*----------------------------------------------------------------
014200 COPY EVNTMSTR.
014300 COPY EVQPARM.
014400 COPY EVTLRES.
014500
014600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014700 PROCEDURE DIVISION.
014800
014900 MAIN-PROGRAM-I.
015000
015100     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
015200     PERFORM 3000-ACUMULAR-I  THRU 3000-ACUMULAR-F
015300     PERFORM 4000-ORDENAR-I   THRU 4000-ORDENAR-F
015400     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
015500
015600 MAIN-PROGRAM-F. GOBACK.
015700
015800
015900*--------------------------------------------------------------
016000 1000-INICIO-I.
016100
016200     SET WS-NO-FIN-MAESTRO TO TRUE
016300     MOVE ZERO TO WS-CANT-LINEA
016400
016500     OPEN INPUT PARAMS
016600     IF FS-PARAMS IS NOT EQUAL '00' THEN
016700        DISPLAY '* ERROR EN OPEN PARAMS = ' FS-PARAMS
016800        MOVE 9999 TO RETURN-CODE
016900     ELSE
017000        READ PARAMS INTO WS-REG-PARAM
017100        CLOSE PARAMS
017200     END-IF
017300
017400     IF QP-LIMIT = ZERO                                           TK-0831 
017500        MOVE 10 TO WS-LIMITE-REPORTE                              TK-0831 
017600     ELSE                                                         TK-0831 
017700        MOVE QP-LIMIT TO WS-LIMITE-REPORTE                        TK-0831 
017800     END-IF
017900
018000     PERFORM 1200-CARGAR-MAESTRO-I THRU 1200-CARGAR-MAESTRO-F.
018100
018200 1000-INICIO-F. EXIT.
018300
018400
018500*--------------------------------------------------------------
018600*     LEE EL EVENT STORE COMPLETO A LA TABLA EN MEMORIA, TAL
018700*     COMO LO GRABO PGMEVIN.
018800*--------------------------------------------------------------
018900 1200-CARGAR-MAESTRO-I.
019000
019100     MOVE ZERO TO WS-CANT-MAESTRO
019200
019300     OPEN INPUT MAESTRO
019400     IF FS-MAESTRO IS EQUAL '00' THEN
019500        PERFORM 1210-LEER-MAESTRO-I THRU 1210-LEER-MAESTRO-F
019600                UNTIL WS-FIN-MAESTRO
019700        CLOSE MAESTRO
019800     ELSE
019900        DISPLAY '* AVISO: NO HAY EVENT STORE (FS=' FS-MAESTRO
020000                 '), NO HAY DATOS PARA EL REPORTE'
020100     END-IF.
020200
020300 1200-CARGAR-MAESTRO-F. EXIT.
020400
020500
020600*--------------------------------------------------------------
020700 1210-LEER-MAESTRO-I.
020800
020900     READ MAESTRO INTO WS-REG-EVT-MASTER
021000
021100     EVALUATE FS-MAESTRO
021200
021300        WHEN '00'
021400           ADD 1 TO WS-CANT-MAESTRO
021500           SET IX-MAE TO WS-CANT-MAESTRO
021600           MOVE EVT-M-EVENT-ID      TO TAB-EVENT-ID     (IX-MAE)
021700           MOVE EVT-M-EVENT-TIME    TO TAB-EVENT-TIME   (IX-MAE)
021800           MOVE EVT-M-MACHINE-ID    TO TAB-MACHINE-ID   (IX-MAE)
021900           MOVE EVT-M-DURATION-MS   TO TAB-DURATION-MS  (IX-MAE)
022000           MOVE EVT-M-DEFECT-CNT    TO TAB-DEFECT-CNT   (IX-MAE)
022100           MOVE EVT-M-LINE-ID       TO TAB-LINE-ID      (IX-MAE)
022200           MOVE EVT-M-FACTORY-ID    TO TAB-FACTORY-ID   (IX-MAE)
022300           MOVE EVT-M-RECEIVED-TIME TO TAB-RECEIVED-TIME (IX-MAE)
022400
022500        WHEN '10'
022600           SET WS-FIN-MAESTRO TO TRUE
022700
022800        WHEN OTHER
022900           DISPLAY '* ERROR EN LECTURA MAESTRO = ' FS-MAESTRO
023000           SET WS-FIN-MAESTRO TO TRUE
023100
023200     END-EVALUATE.
023300
023400 1210-LEER-MAESTRO-F. EXIT.
023500
023600
023700*--------------------------------------------------------------
023800*     RECORRE LA TABLA DEL EVENT STORE, SELECCIONA LOS EVENTOS
023900*     DE LA FABRICA PEDIDA DENTRO DE LA VENTANA CON LINEA NO
024000*     BLANCO, Y ACUMULA POR LINEA EN WS-TABLA-LINEA.
024100*--------------------------------------------------------------
024200 3000-ACUMULAR-I.
024300
024400     IF WS-CANT-MAESTRO > 0
024500        PERFORM 3100-EVALUAR-EVENTO-I THRU 3100-EVALUAR-EVENTO-F
024600                VARYING IX-MAE FROM 1 BY 1
024700                UNTIL IX-MAE > WS-CANT-MAESTRO
024800     END-IF.
024900
025000 3000-ACUMULAR-F. EXIT.
025100
025200
025300*--------------------------------------------------------------
025400 3100-EVALUAR-EVENTO-I.
025500
025600     IF TAB-FACTORY-ID (IX-MAE) = QP-FACTORY-ID
025700        AND TAB-EVENT-TIME (IX-MAE) >= QP-START-TIME
025800        AND TAB-EVENT-TIME (IX-MAE) <  QP-END-TIME
025900        AND TAB-LINE-ID (IX-MAE)    NOT = SPACES
026000
026100        PERFORM 3200-BUSCAR-LINEA-I THRU 3200-BUSCAR-LINEA-F
026200
026300        IF SW-LINEA-NO-ENCONTRADA
026400           PERFORM 3300-ABRIR-LINEA-I THRU 3300-ABRIR-LINEA-F
026500        END-IF
026600
026700        ADD 1 TO TAB-LIN-EVENT-CNT (IX-LIN)
026800        IF TAB-DEFECT-CNT (IX-MAE) >= 0
026900           ADD TAB-DEFECT-CNT (IX-MAE)
027000             TO TAB-LIN-TOT-DEFECTOS (IX-LIN)
027100        END-IF
027200
027300     END-IF.
027400
027500 3100-EVALUAR-EVENTO-F. EXIT.
027600
027700
027800*--------------------------------------------------------------
027900*     BUSQUEDA SERIAL DE LA LINEA DENTRO DE LA TABLA DE
028000*     ACUMULACION (TABLA CHICA, NO HACE FALTA TENERLA ORDENADA).
028100*--------------------------------------------------------------
028200 3200-BUSCAR-LINEA-I.
028300
028400     SET SW-LINEA-NO-ENCONTRADA TO TRUE
028500     SET IX-LIN TO 1
028600
028700     IF WS-CANT-LINEA > 0
028800        SEARCH WS-LIN-ENTRY VARYING IX-LIN
028900           AT END
029000              SET SW-LINEA-NO-ENCONTRADA TO TRUE
029100           WHEN TAB-LIN-LINE-ID (IX-LIN) = TAB-LINE-ID (IX-MAE)
029200              SET SW-LINEA-ENCONTRADA TO TRUE
029300        END-SEARCH
029400     END-IF.
029500
029600 3200-BUSCAR-LINEA-F. EXIT.
029700
029800
029900*--------------------------------------------------------------
030000 3300-ABRIR-LINEA-I.
030100
030200     ADD 1 TO WS-CANT-LINEA
030300     SET IX-LIN TO WS-CANT-LINEA
030400     MOVE TAB-LINE-ID (IX-MAE) TO TAB-LIN-LINE-ID (IX-LIN)
030500     MOVE ZERO TO TAB-LIN-TOT-DEFECTOS (IX-LIN)
030600     MOVE ZERO TO TAB-LIN-EVENT-CNT    (IX-LIN).
030700
030800 3300-ABRIR-LINEA-F. EXIT.
030900
031000
031100*--------------------------------------------------------------
031200*     ORDENAMIENTO POR BURBUJA DE WS-TABLA-LINEA, DESCENDENTE
031300*     POR TOTAL DE DEFECTOS.  NO HAY VERBO SORT DISPONIBLE PARA
031400*     TABLAS EN MEMORIA EN ESTE SISTEMA, POR ESO SE ESCRIBE A
031500*     MANO CON PERFORM DE PARRAFOS (SIN PERFORM EN LINEA).
031600*--------------------------------------------------------------
031700 4000-ORDENAR-I.                                                  TK-0531 
031800
031900     IF WS-CANT-LINEA > 1
032000        SET WS-HUBO-INTERCAMBIO TO TRUE
032100        PERFORM 4100-PASADA-I THRU 4100-PASADA-F
032200                UNTIL WS-NO-HUBO-INTERCAMBIO
032300     END-IF.
032400
032500 4000-ORDENAR-F. EXIT.
032600
032700
032800*--------------------------------------------------------------
032900 4100-PASADA-I.                                                   TK-0531 
033000
033100     SET WS-NO-HUBO-INTERCAMBIO TO TRUE
033200
033300     PERFORM 4200-COMPARAR-PAR-I THRU 4200-COMPARAR-PAR-F
033400             VARYING IX-LIN FROM 1 BY 1
033500             UNTIL IX-LIN > WS-CANT-LINEA - 1.
033600
033700 4100-PASADA-F. EXIT.
033800
033900
034000*--------------------------------------------------------------
034100 4200-COMPARAR-PAR-I.                                             TK-0531 
034200
034300     SET IX-LIN2 TO IX-LIN
034400     SET IX-LIN2 UP BY 1
034500
034600     IF TAB-LIN-TOT-DEFECTOS (IX-LIN) <
034700        TAB-LIN-TOT-DEFECTOS (IX-LIN2)
034800        PERFORM 4300-INTERCAMBIAR-I THRU 4300-INTERCAMBIAR-F
034900        SET WS-HUBO-INTERCAMBIO TO TRUE
035000     END-IF.
035100
035200 4200-COMPARAR-PAR-F. EXIT.
035300
035400
035500*--------------------------------------------------------------
035600 4300-INTERCAMBIAR-I.                                             TK-0531 
035700
035800     MOVE TAB-LIN-LINE-ID      (IX-LIN)  TO WS-LINE-ID-A
035900     MOVE TAB-LIN-TOT-DEFECTOS (IX-LIN)  TO WS-TOT-DEFECTOS-A
036000     MOVE TAB-LIN-EVENT-CNT    (IX-LIN)  TO WS-EVENT-CNT-A
036100
036200     MOVE TAB-LIN-LINE-ID      (IX-LIN2)
036300       TO TAB-LIN-LINE-ID (IX-LIN)
036400     MOVE TAB-LIN-TOT-DEFECTOS (IX-LIN2)
036500       TO TAB-LIN-TOT-DEFECTOS (IX-LIN)
036600     MOVE TAB-LIN-EVENT-CNT    (IX-LIN2)
036700       TO TAB-LIN-EVENT-CNT (IX-LIN)
036800
036900     MOVE WS-LINE-ID-A      TO TAB-LIN-LINE-ID      (IX-LIN2)
037000     MOVE WS-TOT-DEFECTOS-A TO TAB-LIN-TOT-DEFECTOS (IX-LIN2)
037100     MOVE WS-EVENT-CNT-A    TO TAB-LIN-EVENT-CNT    (IX-LIN2).
037200
037300 4300-INTERCAMBIAR-F. EXIT.
037400
037500
037600*--------------------------------------------------------------
037700*     GRABA LAS PRIMERAS WS-LIMITE-REPORTE LINEAS DE LA TABLA
037800*     YA ORDENADA.
037900*--------------------------------------------------------------
038000 9999-FINAL-I.
038100
038200     OPEN OUTPUT SALIDA
038300     IF FS-SALIDA IS NOT EQUAL '00' THEN
038400        DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SALIDA
038500        MOVE 9999 TO RETURN-CODE
038600     ELSE
038700        PERFORM 9100-ESCRIBIR-LINEA-I THRU 9100-ESCRIBIR-LINEA-F
038800                VARYING IX-LIN FROM 1 BY 1
038900                UNTIL IX-LIN > WS-CANT-LINEA
039000                   OR IX-LIN > WS-LIMITE-REPORTE
039100        CLOSE SALIDA
039200     END-IF
039300
039400     DISPLAY 'PGMEVTL - FABRICA=' QP-FACTORY-ID
039500              ' LINEAS ACUMULADAS=' WS-CANT-LINEA
039600              ' INFORMADAS=' WS-LIMITE-REPORTE.
039700
039800 9999-FINAL-F. EXIT.
039900
040000
040100*--------------------------------------------------------------
040200 9100-ESCRIBIR-LINEA-I.
040300
040400     MOVE TAB-LIN-LINE-ID      (IX-LIN) TO TLN-LINE-ID
040500     MOVE TAB-LIN-TOT-DEFECTOS (IX-LIN) TO TLN-TOTAL-DEFECTS
040600     MOVE TAB-LIN-EVENT-CNT    (IX-LIN) TO TLN-EVENT-COUNT
040700
040800     IF TAB-LIN-EVENT-CNT (IX-LIN) > 0
040900        COMPUTE WS-PCT-CALC ROUNDED =
041000           (TAB-LIN-TOT-DEFECTOS (IX-LIN) * 100)
041100            / TAB-LIN-EVENT-CNT (IX-LIN)
041200     ELSE
041300        MOVE ZERO TO WS-PCT-CALC
041400     END-IF
041500     MOVE WS-PCT-CALC TO TLN-DEFECTS-PCT
041600
041700     WRITE REG-SALIDA FROM WS-REG-TOPLINEA.
041800
041900 9100-ESCRIBIR-LINEA-F. EXIT.
