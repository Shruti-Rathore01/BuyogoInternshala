000100****************************************
000200*    CP-EVTLRES                        *
000300*    RESULTADO DEL REPORTE TOP DE       *
000400*    LINEAS CON MAS DEFECTOS            *
000500****************************************
000600* 1988-05-22 JCR TK-0512 ALTA INICIAL.
000700****************************************
000800*    LAYOUT LINEA DEL REPORTE (UNA POR LINEA DE PRODUCCION,
000900*    HASTA EL LIMITE SOLICITADO)
001000*    LARGO 39 BYTES
001100****************************************
001200 01  WS-REG-TOPLINEA.
001300*        (01:10) LINEA DE PRODUCCION
001400     03  TLN-LINE-ID             PIC X(10).
001500*        (11:19) TOTAL DE DEFECTOS DE LA LINEA EN LA VENTANA
001600*        (LAS CANTIDADES NEGATIVAS/DESCONOCIDAS SUMAN CERO)
001700     03  TLN-TOTAL-DEFECTS       PIC 9(09).
001800*        (20:28) CANTIDAD DE EVENTOS DE LA LINEA EN LA VENTANA
001900     03  TLN-EVENT-COUNT         PIC 9(09).
002000*        (29:35) PORCENTAJE DE DEFECTOS = TOTAL*100/CANTIDAD,
002100*        REDONDEADO; CERO SI CANTIDAD ES CERO
002200     03  TLN-DEFECTS-PCT         PIC 9(05)V99.
002300*        (36:39) RELLENO
002400     03  FILLER                  PIC X(04).
002500
002600 01  WS-REG-TOPLINEA-ALFA REDEFINES WS-REG-TOPLINEA.
002700     03  FILLER                  PIC X(35).
002800     03  FILLER                  PIC X(04).
