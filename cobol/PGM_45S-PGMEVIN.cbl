000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMEVIN.
000300 AUTHOR. M MORALES.
000400 INSTALLATION. GERENCIA DE SISTEMAS - PLANTA.
000500 DATE-WRITTEN. 03/09/1985.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - GERENCIA DE SISTEMAS.
000800
000900******************************************************************
001000*    MOTOR DE INGESTA Y RECONCILIACION DE EVENTOS DE MAQUINA    *
001100*    ============================================================
001200*  FUNCIONAMIENTO
001300*  * Leer el lote de eventos de maquina (archivo de entrada).
001400*  * Capturar la fecha-hora de sistema UNA SOLA VEZ por corrida
001500*    (NOW); se usa para validar y para marcar RECEIVED-TIME.
001600*  * Validar cada evento (duracion, horario a futuro).  Si es
001700*    invalido -> rechazar con motivo y seguir con el proximo.
001800*  * Si es valido, buscar el EVENT-ID en el EVENT STORE (leido
001900*    por completo a una tabla en memoria al arrancar):
002000*      - No existe      -> alta nueva, RECEIVED-TIME = NOW.
002100*      - Existe, mismo payload -> se descarta (DEDUPLICADO).
002200*      - Existe, payload distinto y NOW es posterior al
002300*        RECEIVED-TIME grabado -> se pisa (ACTUALIZADO).
002400*      - Existe, payload distinto pero NOW NO es posterior
002500*        -> llega tarde, se descarta (DEDUPLICADO).
002600*  * Al final: grabar de nuevo el EVENT STORE completo desde la
002700*    tabla, y el resumen de la corrida + detalle de rechazos.
002800*
002900*  ESTADISTICAS AL FINAL
003000*    Aceptados, Deduplicados, Actualizados, Rechazados.
003100******************************************************************
003200
003300*----------------------------------------------------------------
003400* HISTORIAL DE CAMBIOS
003500*   03/09/1985  MLM  TK-0162  ALTA INICIAL DEL PROGRAMA.
003600*   24/09/1985  MLM  TK-0162  SE AGREGA LA COMPARACION DE PAYLOAD
003700*                             POR VISTA ALFA (SIN IF POR CAMPO).
003800*   11/03/1986  JCR  TK-0211  SE DOCUMENTAN POSICIONES RELATIVAS
003900*                             DE LOS REGISTROS A PEDIDO DE
004000*                             AUDITORIA.
004100*   02/07/1990  MLM  TK-0681  SE DETECTA QUE EL EVENT STORE PUEDE
004200*                             NO EXISTIR EN LA PRIMERA CORRIDA;
004300*                             SE ARRANCA VACIO EN ESE CASO.
004400*   14/11/1993  JCR  TK-0812  SE REVISA EL LARGO DEL MOTIVO DE
004500*                             RECHAZO POR HORARIO A FUTURO PARA
004600*                             QUE ENTRE EN LOS 60 BYTES DEL CAMPO.
004700*   09/12/1998  MLM  TK-0919  REVISION Y2K: ACCEPT FROM DATE TRAE
004800*                             EL ANIO EN 2 DIGITOS; SE AGREGA LA
004900*                             VENTANA DE SIGLO AL CAPTURAR "NOW".
005000*   03/06/1999  MLM  TK-0922  SE REEMPLAZA LA ESCRITURA INMEDIATA
005100*                             DE RECHAZOS POR UN BUFFER EN TABLA,
005200*                             PARA QUE EL RESUMEN SALGA PRIMERO
005300*                             EN EL ARCHIVO DE RESULTADO.
005400*   19/07/2006  MLM  TK-1286  SE AMPLIA LA TABLA DEL EVENT STORE
005500*                             A 5000 ENTRADAS POR CRECIMIENTO DE
005600*                             VOLUMEN EN PLANTA 2.
005700******************************************************************
005800
005900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006000 ENVIRONMENT DIVISION.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400     SELECT ENTRADA ASSIGN DDEVENTS
006500     FILE STATUS IS FS-ENTRADA.
006600
006700     SELECT MAESTRO ASSIGN DDEVSTOR
006800     FILE STATUS IS FS-MAESTRO.
006900
007000     SELECT SALIDA  ASSIGN DDEVINRS
007100     FILE STATUS IS FS-SALIDA.
007200
007300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700 FD  ENTRADA
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORDING MODE IS F.
008000 01  REG-ENTRADA                PIC X(84).
008100
008200 FD  MAESTRO
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORDING MODE IS F.
008500 01  REG-MAESTRO                PIC X(98).
008600
008700 FD  SALIDA
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORDING MODE IS F.
009000 01  REG-SALIDA                 PIC X(84).
009100
009200
009300 WORKING-STORAGE SECTION.
009400*========================*
009500
009600*----------- STATUS ARCHIVOS  ----------------------------------
009700 77  FS-ENTRADA              PIC XX      VALUE SPACES.
009800 77  FS-MAESTRO               PIC XX      VALUE SPACES.
009900 77  FS-SALIDA                PIC XX      VALUE SPACES.
010000
010100 77  WS-STATUS-FIN            PIC X.
010200     88  WS-FIN-LECTURA          VALUE 'Y'.
010300     88  WS-NO-FIN-LECTURA       VALUE 'N'.
010400
010500 77  WS-STATUS-FIN-MAE        PIC X.
010600     88  WS-FIN-MAESTRO          VALUE 'Y'.
010700     88  WS-NO-FIN-MAESTRO       VALUE 'N'.
010800
010900 77  WS-STATUS-ENCONTRADO     PIC X.
011000     88  SW-ENCONTRADO           VALUE 'Y'.
011100     88  SW-NO-ENCONTRADO        VALUE 'N'.
011200
011300 77  WS-STATUS-VALIDO         PIC X.
011400     88  SW-VALIDO               VALUE 'Y'.
011500     88  SW-INVALIDO             VALUE 'N'.
011600
011700*----------- CONTADORES DEL RESUMEN (TODOS COMP) ---------------
011800 77  WS-ACEPTADOS             PIC S9(7) COMP VALUE ZERO.
011900 77  WS-DEDUPLICADOS          PIC S9(7) COMP VALUE ZERO.
012000 77  WS-ACTUALIZADOS          PIC S9(7) COMP VALUE ZERO.
012100 77  WS-RECHAZADOS            PIC S9(7) COMP VALUE ZERO.
012200 77  WS-CANT-MAESTRO          PIC S9(9) COMP VALUE ZERO.
012300 77  WS-CANT-RECHAZO          PIC S9(9) COMP VALUE ZERO.
012400 77  WS-MINUTOS-FUTURO        PIC S9(9) COMP VALUE ZERO.
012500
012600*----------- FECHA-HORA "NOW" DE LA CORRIDA ---------------------
012700*     SE CAPTURA UNA SOLA VEZ AL INICIO (PARRAFO 1100) Y SE USA
012800*     TAL CUAL PARA VALIDAR Y COMO RECEIVED-TIME DE TODO LO QUE
012900*     SE GRABE EN ESTA CORRIDA.
013000 77  WS-AAMMDD-HOY            PIC 9(6)  VALUE ZEROS.
013100 01  WS-PARTE-FECHA-HOY REDEFINES WS-AAMMDD-HOY.
013200     03  WS-AA-HOY               PIC 99.
013300     03  WS-MM-HOY               PIC 99.
013400     03  WS-DD-HOY               PIC 99.
013500
013600 77  WS-HHMMSSCC-HOY          PIC 9(8)  VALUE ZEROS.
013700 01  WS-PARTE-HORA-HOY REDEFINES WS-HHMMSSCC-HOY.
013800     03  WS-HH-HOY               PIC 99.
013900     03  WS-MI-HOY               PIC 99.
014000     03  WS-SS-HOY               PIC 99.
014100     03  WS-CC-HOY               PIC 99.
014200
014300*     VENTANA DE SIGLO (FIX DEL PROBLEMA DEL ANIO 2000 -- VER
014400*     HISTORIAL; ACCEPT FROM DATE SOLO TRAE 2 DIGITOS DE ANIO).
014500 77  WS-SIGLO-HOY             PIC 9(2)  VALUE 20.
014600
014700 77  WS-TS-AHORA              PIC 9(14) VALUE ZEROS.
014800 01  WS-TS-AHORA-PARTES REDEFINES WS-TS-AHORA.
014900     03  TSA-AAAA                PIC 9(4).
015000     03  TSA-MM                  PIC 9(2).
015100     03  TSA-DD                  PIC 9(2).
015200     03  TSA-HH                  PIC 9(2).
015300     03  TSA-MI                  PIC 9(2).
015400     03  TSA-SS                  PIC 9(2).
015500
015600*----------- MOTIVO DE RECHAZO DE TRABAJO ------------------------
015700 77  WS-MOTIVO-RECHAZO        PIC X(60) VALUE SPACES.
015800
015900*----------- TABLA DEL EVENT STORE EN MEMORIA --------------------
016000*     SE CARGA POR COMPLETO AL INICIO (PARRAFO 1200/1210), SE
016100*     BUSCA/ACTUALIZA CONTRA ELLA DURANTE LA INGESTA, Y SE
016200*     VUELCA DE NUEVO AL ARCHIVO AL FINAL (PARRAFO 9200/9210).
016300 01  WS-TABLA-MAESTRO.
016400     03  WS-MAE-ENTRY OCCURS 5000 TIMES INDEXED BY IX-MAE.        TK-1286 
016500         05  TAB-EVENT-ID        PIC X(20).
016600         05  TAB-PAYLOAD.
016700             07  TAB-EVENT-TIME      PIC 9(14).
016800             07  TAB-MACHINE-ID      PIC X(10).
016900             07  TAB-DURATION-MS     PIC S9(11).
017000             07  TAB-DEFECT-CNT      PIC S9(05).
017100             07  TAB-LINE-ID         PIC X(10).
017200             07  TAB-FACTORY-ID      PIC X(10).
017300         05  TAB-RECEIVED-TIME   PIC 9(14).
017400         05  FILLER              PIC X(04).
017500
017600*----------- TABLA DE RECHAZOS EN MEMORIA (BUFFER) ---------------
017700 01  WS-TABLA-RECHAZO.
017800     03  WS-RCH-ENTRY OCCURS 2000 TIMES INDEXED BY IX-RCH.        TK-0922 
017900         05  TAB-RCH-EVENT-ID    PIC X(20).
018000         05  TAB-RCH-MOTIVO      PIC X(60).
018100         05  FILLER              PIC X(04).
018200
018300*----------- AREA DE COMUNICACION CON LA SUBRUTINA DE SEGUNDOS --
018400*     (MISMO LAYOUT QUE LA LINKAGE SECTION DE PGMEVSEC)
018500 01  WS-COM-PGMEVSEC.
018600     03  LK-TS-TEMPRANO          PIC 9(14).
018700     03  LK-TS-TARDE             PIC 9(14).
018800     03  LK-SEGUNDOS             PIC S9(09) COMP-3.
018900     03  FILLER                  PIC X(04).
019000
019100*----------------------------------------------------------------
019200*     LAYOUTS DE LOS REGISTROS DE ENTRADA, MAESTRO, RESUMEN Y
019300*     RECHAZO (TODOS EN COPY BOOKS COMPARTIDOS CON PGMEVST Y
019400*     PGMEVTL CUANDO CORRESPONDE).
019500 COPY EVNTMSTR.
019600 COPY EVINRES.
019700
019800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019900 PROCEDURE DIVISION.
020000
020100 MAIN-PROGRAM-I.
020200
020300     PERFORM 1000-INICIO-I  THRU  1000-INICIO-F
020400     PERFORM 2000-PROCESO-I THRU  2000-PROCESO-F
020500                            UNTIL WS-FIN-LECTURA
020600     PERFORM 9999-FINAL-I   THRU  9999-FINAL-F.
020700
020800 MAIN-PROGRAM-F. GOBACK.
020900
021000
021100*--------------------------------------------------------------
021200 1000-INICIO-I.
021300
021400     SET WS-NO-FIN-LECTURA  TO TRUE
021500     SET WS-NO-FIN-MAESTRO  TO TRUE
021600
021700     PERFORM 1100-CAPTURAR-AHORA-I THRU 1100-CAPTURAR-AHORA-F
021800     PERFORM 1200-CARGAR-MAESTRO-I THRU 1200-CARGAR-MAESTRO-F     TK-0681 
021900
022000     OPEN INPUT ENTRADA
022100     IF FS-ENTRADA IS NOT EQUAL '00' THEN
022200        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA
022300        SET WS-FIN-LECTURA TO TRUE
022400     END-IF
022500
022600     PERFORM 2100-LEER-I THRU 2100-LEER-F.
022700
022800 1000-INICIO-F. EXIT.
022900
023000
023100*--------------------------------------------------------------
023200*     CAPTURA LA FECHA-HORA DEL SISTEMA, UNA SOLA VEZ POR
023300*     CORRIDA, Y LA ARMA EN EL FORMATO AAAAMMDDHHMMSS DE 14
023400*     POSICIONES QUE USA TODO EL SISTEMA.
023500*--------------------------------------------------------------
023600 1100-CAPTURAR-AHORA-I.
023700
023800     ACCEPT WS-AAMMDD-HOY   FROM DATE
023900     ACCEPT WS-HHMMSSCC-HOY FROM TIME
024000
024100     IF WS-AA-HOY < 50
024200        MOVE 20 TO WS-SIGLO-HOY                                   TK-0919 
024300     ELSE                                                         TK-0919 
024400        MOVE 19 TO WS-SIGLO-HOY                                   TK-0919 
024500     END-IF                                                       TK-0919 
024600
024700     COMPUTE TSA-AAAA = (WS-SIGLO-HOY * 100) + WS-AA-HOY          TK-0919 
024800     MOVE WS-MM-HOY TO TSA-MM
024900     MOVE WS-DD-HOY TO TSA-DD
025000     MOVE WS-HH-HOY TO TSA-HH
025100     MOVE WS-MI-HOY TO TSA-MI
025200     MOVE WS-SS-HOY TO TSA-SS.
025300
025400 1100-CAPTURAR-AHORA-F. EXIT.
025500
025600
025700*--------------------------------------------------------------
025800*     LEE EL EVENT STORE COMPLETO A LA TABLA EN MEMORIA. SI EL
025900*     ARCHIVO NO EXISTE (PRIMERA CORRIDA) ARRANCA CON LA TABLA
026000*     VACIA; CUALQUIER OTRO ERROR DE OPEN SE INFORMA Y TAMBIEN
026100*     SE ARRANCA VACIO (NO ES MOTIVO PARA ABORTAR EL LOTE).
026200*--------------------------------------------------------------
026300 1200-CARGAR-MAESTRO-I.                                           TK-0681 
026400
026500     MOVE ZERO TO WS-CANT-MAESTRO
026600
026700     OPEN INPUT MAESTRO
026800     IF FS-MAESTRO IS EQUAL '00' THEN
026900        PERFORM 1210-LEER-MAESTRO-I THRU 1210-LEER-MAESTRO-F
027000                UNTIL WS-FIN-MAESTRO
027100        CLOSE MAESTRO
027200     ELSE
027300        DISPLAY '* AVISO: NO HAY EVENT STORE PREVIO (FS='
027400                 FS-MAESTRO '), ARRANCA VACIO'
027500     END-IF.
027600
027700 1200-CARGAR-MAESTRO-F. EXIT.
027800
027900
028000*--------------------------------------------------------------
028100 1210-LEER-MAESTRO-I.
028200
028300     READ MAESTRO INTO WS-REG-EVT-MASTER
028400
028500     EVALUATE FS-MAESTRO
028600
028700        WHEN '00'
028800           ADD 1 TO WS-CANT-MAESTRO
028900           SET IX-MAE TO WS-CANT-MAESTRO
029000           MOVE EVT-M-EVENT-ID      TO TAB-EVENT-ID (IX-MAE)
029100           MOVE VPM-PAYLOAD         TO TAB-PAYLOAD  (IX-MAE)
029200           MOVE EVT-M-RECEIVED-TIME TO TAB-RECEIVED-TIME (IX-MAE)
029300
029400        WHEN '10'
029500           SET WS-FIN-MAESTRO TO TRUE
029600
029700        WHEN OTHER
029800           DISPLAY '* ERROR EN LECTURA MAESTRO = ' FS-MAESTRO
029900           SET WS-FIN-MAESTRO TO TRUE
030000
030100     END-EVALUATE.
030200
030300 1210-LEER-MAESTRO-F. EXIT.
030400
030500
030600*--------------------------------------------------------------
030700 2000-PROCESO-I.
030800
030900     PERFORM 2200-VALIDAR-I THRU 2200-VALIDAR-F
031000
031100     IF SW-INVALIDO
031200        PERFORM 2300-RECHAZAR-I THRU 2300-RECHAZAR-F
031300     ELSE
031400        PERFORM 2400-BUSCAR-MAESTRO-I THRU 2400-BUSCAR-MAESTRO-F
031500        IF SW-ENCONTRADO
031600           PERFORM 2600-TRATAR-EXISTENTE-I
031700              THRU 2600-TRATAR-EXISTENTE-F
031800        ELSE
031900           PERFORM 2500-TRATAR-NUEVO-I
032000              THRU 2500-TRATAR-NUEVO-F
032100        END-IF
032200     END-IF
032300
032400     PERFORM 2100-LEER-I THRU 2100-LEER-F.
032500
032600 2000-PROCESO-F. EXIT.
032700
032800
032900*--------------------------------------------------------------
033000 2100-LEER-I.
033100
033200     READ ENTRADA INTO WS-REG-EVT-ENTRADA
033300
033400     EVALUATE FS-ENTRADA
033500
033600        WHEN '00'
033700           CONTINUE
033800
033900        WHEN '10'
034000           SET WS-FIN-LECTURA TO TRUE
034100
034200        WHEN OTHER
034300           DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-ENTRADA
034400           SET WS-FIN-LECTURA TO TRUE
034500
034600     END-EVALUATE.
034700
034800 2100-LEER-F. EXIT.
034900
035000
035100*--------------------------------------------------------------
035200*     VALIDACIONES, EN ORDEN, GANA LA PRIMERA QUE FALLE:
035300*       1) DURACION NEGATIVA
035400*       2) DURACION MAYOR A 6 HORAS (21.600.000 MS)
035500*       3) HORARIO DEL EVENTO MAS DE 15 MINUTOS ENTEROS A FUTURO
035600*          RESPECTO DE "NOW" (EXACTO 15 MINUTOS SE ACEPTA)
035700*--------------------------------------------------------------
035800 2200-VALIDAR-I.
035900
036000     SET SW-VALIDO TO TRUE
036100     MOVE SPACES TO WS-MOTIVO-RECHAZO                             TK-0812 
036200
036300     IF EVT-E-DURATION-MS < 0
036400        SET SW-INVALIDO TO TRUE
036500        MOVE 'INVALID_DURATION: durationMs cannot be negative'
036600          TO WS-MOTIVO-RECHAZO                                    TK-0812 
036700     END-IF
036800
036900     IF SW-VALIDO AND EVT-E-DURATION-MS > 21600000
037000        SET SW-INVALIDO TO TRUE
037100        MOVE 'INVALID_DURATION: durationMs cannot exceed 6 hours'
037200          TO WS-MOTIVO-RECHAZO                                    TK-0812 
037300     END-IF
037400
037500     IF SW-VALIDO
037600        MOVE WS-TS-AHORA      TO LK-TS-TEMPRANO
037700        MOVE EVT-E-EVENT-TIME TO LK-TS-TARDE
037800        CALL 'PGMEVSEC' USING WS-COM-PGMEVSEC
037900        COMPUTE WS-MINUTOS-FUTURO = LK-SEGUNDOS / 60
038000        IF LK-SEGUNDOS > 0 AND WS-MINUTOS-FUTURO > 15
038100           SET SW-INVALIDO TO TRUE
038200           MOVE 'INVALID_TIME: eventTime more than 15 min ahead'
038300             TO WS-MOTIVO-RECHAZO                                 TK-0812 
038400        END-IF
038500     END-IF.
038600
038700 2200-VALIDAR-F. EXIT.
038800
038900
039000*--------------------------------------------------------------
039100 2300-RECHAZAR-I.
039200
039300     ADD 1 TO WS-RECHAZADOS
039400
039500     IF WS-CANT-RECHAZO < 2000
039600        ADD 1 TO WS-CANT-RECHAZO
039700        SET IX-RCH TO WS-CANT-RECHAZO
039800        MOVE EVT-E-EVENT-ID    TO TAB-RCH-EVENT-ID (IX-RCH)       TK-0922 
039900        MOVE WS-MOTIVO-RECHAZO TO TAB-RCH-MOTIVO   (IX-RCH)       TK-0922 
040000     ELSE
040100        DISPLAY '* AVISO: SE SUPERO EL BUFFER DE RECHAZOS, NO SE '
040200                 'GRABA DETALLE DE: ' EVT-E-EVENT-ID
040300     END-IF.
040400
040500 2300-RECHAZAR-F. EXIT.
040600
040700
040800*--------------------------------------------------------------
040900*     BUSQUEDA SERIAL DEL EVENT-ID EN LA TABLA DEL EVENT STORE.
041000*     NO SE USA SEARCH ALL PORQUE LA TABLA NO VIENE ORDENADA
041100*     POR EVENT-ID (SE CARGA EN EL ORDEN DEL ARCHIVO).
041200*--------------------------------------------------------------
041300 2400-BUSCAR-MAESTRO-I.
041400
041500     SET SW-NO-ENCONTRADO TO TRUE
041600     SET IX-MAE TO 1
041700
041800     IF WS-CANT-MAESTRO > 0
041900        SEARCH WS-MAE-ENTRY VARYING IX-MAE
042000           AT END
042100              SET SW-NO-ENCONTRADO TO TRUE
042200           WHEN TAB-EVENT-ID (IX-MAE) = EVT-E-EVENT-ID
042300              SET SW-ENCONTRADO TO TRUE
042400        END-SEARCH
042500     END-IF.
042600
042700 2400-BUSCAR-MAESTRO-F. EXIT.
042800
042900
043000*--------------------------------------------------------------
043100 2500-TRATAR-NUEVO-I.
043200
043300     ADD 1 TO WS-CANT-MAESTRO
043400     SET IX-MAE TO WS-CANT-MAESTRO
043500     MOVE EVT-E-EVENT-ID TO TAB-EVENT-ID (IX-MAE)
043600     MOVE VPE-PAYLOAD    TO TAB-PAYLOAD  (IX-MAE)
043700     MOVE WS-TS-AHORA    TO TAB-RECEIVED-TIME (IX-MAE)
043800     ADD 1 TO WS-ACEPTADOS.
043900
044000 2500-TRATAR-NUEVO-F. EXIT.
044100
044200
044300*--------------------------------------------------------------
044400*     EL EVENT-ID YA EXISTE EN EL EVENT STORE. SI EL PAYLOAD
044500*     ENTRANTE ES IDENTICO AL GRABADO, ES UN DUPLICADO. SI ES
044600*     DISTINTO, SOLO SE PISA SI "NOW" ES ESTRICTAMENTE POSTERIOR
044700*     AL RECEIVED-TIME GRABADO; SI NO, LLEGO FUERA DE TERMINO Y
044800*     SE IGNORA (TAMBIEN CUENTA COMO DEDUPLICADO).
044900*--------------------------------------------------------------
045000 2600-TRATAR-EXISTENTE-I.
045100
045200     IF VPE-PAYLOAD = TAB-PAYLOAD (IX-MAE)
045300        ADD 1 TO WS-DEDUPLICADOS
045400     ELSE
045500        IF WS-TS-AHORA > TAB-RECEIVED-TIME (IX-MAE)
045600           MOVE VPE-PAYLOAD TO TAB-PAYLOAD (IX-MAE)
045700           MOVE WS-TS-AHORA TO TAB-RECEIVED-TIME (IX-MAE)
045800           ADD 1 TO WS-ACTUALIZADOS
045900        ELSE
046000           ADD 1 TO WS-DEDUPLICADOS
046100        END-IF
046200     END-IF.
046300
046400 2600-TRATAR-EXISTENTE-F. EXIT.
046500
046600
046700*--------------------------------------------------------------
046800*     CIERRA LA ENTRADA, GRABA EL RESUMEN + RECHAZOS, Y VUELCA
046900*     DE NUEVO TODO EL EVENT STORE DESDE LA TABLA EN MEMORIA.
047000*--------------------------------------------------------------
047100 9999-FINAL-I.
047200
047300     CLOSE ENTRADA
047400
047500     OPEN OUTPUT SALIDA
047600     IF FS-SALIDA IS NOT EQUAL '00' THEN
047700        DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SALIDA
047800        MOVE 9999 TO RETURN-CODE
047900     END-IF
048000
048100     MOVE WS-ACEPTADOS    TO RES-ACEPTADOS
048200     MOVE WS-DEDUPLICADOS TO RES-DEDUPLICADOS
048300     MOVE WS-ACTUALIZADOS TO RES-ACTUALIZADOS
048400     MOVE WS-RECHAZADOS   TO RES-RECHAZADOS
048500
048600     WRITE REG-SALIDA FROM WS-REG-RESUMEN
048700
048800     PERFORM 9100-ESCRIBIR-RECHAZO-I THRU 9100-ESCRIBIR-RECHAZO-F
048900             VARYING IX-RCH FROM 1 BY 1
049000             UNTIL IX-RCH > WS-CANT-RECHAZO
049100
049200     CLOSE SALIDA
049300
049400     PERFORM 9200-GRABAR-MAESTRO-I THRU 9200-GRABAR-MAESTRO-F
049500
049600     DISPLAY 'PGMEVIN - ACEPTADOS=' WS-ACEPTADOS
049700              ' DEDUPLICADOS=' WS-DEDUPLICADOS
049800              ' ACTUALIZADOS=' WS-ACTUALIZADOS
049900              ' RECHAZADOS=' WS-RECHAZADOS.
050000
050100 9999-FINAL-F. EXIT.
050200
050300
050400*--------------------------------------------------------------
050500 9100-ESCRIBIR-RECHAZO-I.
050600
050700     MOVE TAB-RCH-EVENT-ID (IX-RCH) TO RCH-EVENT-ID
050800     MOVE TAB-RCH-MOTIVO   (IX-RCH) TO RCH-MOTIVO
050900     WRITE REG-SALIDA FROM WS-REG-RECHAZO.
051000
051100 9100-ESCRIBIR-RECHAZO-F. EXIT.
051200
051300
051400*--------------------------------------------------------------
051500 9200-GRABAR-MAESTRO-I.
051600
051700     OPEN OUTPUT MAESTRO
051800     IF FS-MAESTRO IS NOT EQUAL '00' THEN
051900        DISPLAY '* ERROR EN OPEN MAESTRO PARA GRABAR = '
052000                 FS-MAESTRO
052100        MOVE 9999 TO RETURN-CODE
052200     ELSE
052300        PERFORM 9210-ESCRIBIR-MAESTRO-I
052400           THRU 9210-ESCRIBIR-MAESTRO-F
052500                VARYING IX-MAE FROM 1 BY 1
052600                UNTIL IX-MAE > WS-CANT-MAESTRO
052700        CLOSE MAESTRO
052800     END-IF.
052900
053000 9200-GRABAR-MAESTRO-F. EXIT.
053100
053200
053300*--------------------------------------------------------------
053400 9210-ESCRIBIR-MAESTRO-I.
053500
053600     MOVE TAB-EVENT-ID (IX-MAE)       TO EVT-M-EVENT-ID
053700     MOVE TAB-PAYLOAD  (IX-MAE)       TO VPM-PAYLOAD
053800     MOVE TAB-RECEIVED-TIME (IX-MAE)  TO EVT-M-RECEIVED-TIME
053900     WRITE REG-MAESTRO FROM WS-REG-EVT-MASTER.
054000
054100 9210-ESCRIBIR-MAESTRO-F. EXIT.
