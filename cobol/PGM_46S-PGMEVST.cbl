000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMEVST.
000300 AUTHOR. M MORALES.
000400 INSTALLATION. GERENCIA DE SISTEMAS - PLANTA.
000500 DATE-WRITTEN. 11/02/1987.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - GERENCIA DE SISTEMAS.
000800
000900******************************************************************
001000*    CALCULO DE ESTADISTICAS DE UNA MAQUINA EN UNA VENTANA      *
001100*    ============================================================
001200*  FUNCIONAMIENTO
001300*  * Leer el parametro de consulta (maquina, inicio y fin de
001400*    ventana -- inicio incluido, fin excluido).
001500*  * Recorrer el EVENT STORE completo (se lee entero, como
001600*    indica el layout del archivo) y seleccionar los eventos de
001700*    esa maquina cuyo EVENT-TIME caiga en la ventana.
001800*  * Acumular cantidad de eventos y suma de defectos (las
001900*    cantidades negativas / desconocidas NO suman, pero el
002000*    evento sigue contando para la cantidad de eventos).
002100*  * Calcular el largo de la ventana en horas (llamando a la
002200*    subrutina PGMEVSEC para los segundos) y la tasa de
002300*    defectos por hora, redondeada a 2 decimales.
002400*  * Definir el estado: "Healthy " si la tasa es menor a 2.00,
002500*    sino "Warning ".
002600*  * Grabar el registro de resultado.
002700******************************************************************
002800
002900*----------------------------------------------------------------
003000* HISTORIAL DE CAMBIOS
003100*   11/02/1987  MLM  TK-0371  ALTA INICIAL DEL PROGRAMA.
003200*   30/06/1987  JCR  TK-0408  SE COMPARTE EL LAYOUT DE PARAMETROS
003300*                             CON EL REPORTE DE LINEAS (PGMEVTL).
003400*   08/10/1992  MLM  TK-0771  SE ACLARA QUE VENTANA <= 0 SEGUNDOS
003500*                             DEVUELVE TASA CERO (NO ES ERROR).
003600*   22/01/1999  MLM  TK-0920  REVISION Y2K: SIN IMPACTO PROPIO,
003700*                             DEPENDE SOLO DEL FIX DE VENTANA DE
003800*                             SIGLO YA HECHO EN PGMEVIN/PGMEVSEC.
003900*   19/07/2006  MLM  TK-1286  SE AMPLIA LA TABLA DE LECTURA DEL
004000*                             EVENT STORE A 5000 ENTRADAS, IGUAL
004100*                             QUE EN PGMEVIN.
004200******************************************************************
004300
004400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004500 ENVIRONMENT DIVISION.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     SELECT MAESTRO ASSIGN DDEVSTOR
005000     FILE STATUS IS FS-MAESTRO.
005100
005200     SELECT PARAMS  ASSIGN DDEVQPAR
005300     FILE STATUS IS FS-PARAMS.
005400
005500     SELECT SALIDA  ASSIGN DDEVSTRS
005600     FILE STATUS IS FS-SALIDA.
005700
005800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 FD  MAESTRO
006300     BLOCK CONTAINS 0 RECORDS
006400     RECORDING MODE IS F.
006500 01  REG-MAESTRO                PIC X(98).
006600
006700 FD  PARAMS
006800     BLOCK CONTAINS 0 RECORDS
006900     RECORDING MODE IS F.
007000 01  REG-PARAMS                 PIC X(55).
007100
007200 FD  SALIDA
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORDING MODE IS F.
007500 01  REG-SALIDA                 PIC X(77).
007600
007700
007800 WORKING-STORAGE SECTION.
007900*========================*
008000
008100*----------- STATUS ARCHIVOS  ----------------------------------
008200 77  FS-MAESTRO               PIC XX      VALUE SPACES.
008300 77  FS-PARAMS                PIC XX      VALUE SPACES.
008400 77  FS-SALIDA                PIC XX      VALUE SPACES.
008500
008600 77  WS-STATUS-FIN-MAE        PIC X.
008700     88  WS-FIN-MAESTRO          VALUE 'Y'.
008800     88  WS-NO-FIN-MAESTRO       VALUE 'N'.
008900
009000*----------- TABLA DEL EVENT STORE EN MEMORIA --------------------
009100 01  WS-TABLA-MAESTRO.
009200     03  WS-MAE-ENTRY OCCURS 5000 TIMES INDEXED BY IX-MAE.        TK-1286 
009300         05  TAB-EVENT-ID        PIC X(20).
009400         05  TAB-EVENT-TIME      PIC 9(14).
009500         05  TAB-MACHINE-ID      PIC X(10).
009600         05  TAB-DURATION-MS     PIC S9(11).
009700         05  TAB-DEFECT-CNT      PIC S9(05).
009800         05  TAB-LINE-ID         PIC X(10).
009900         05  TAB-FACTORY-ID      PIC X(10).
010000         05  TAB-RECEIVED-TIME   PIC 9(14).
010100         05  FILLER              PIC X(04).
010200
010300 77  WS-CANT-MAESTRO          PIC S9(9) COMP VALUE ZERO.
010400
010500*----------- ACUMULADORES DE LA CONSULTA (TODOS COMP) -----------
010600 77  WS-EVENTOS-CANT          PIC S9(9) COMP VALUE ZERO.
010700 77  WS-DEFECTOS-SUMA         PIC S9(9) COMP VALUE ZERO.
010800 77  WS-SEGUNDOS-VENTANA      PIC S9(9) COMP-3 VALUE ZERO.
010900 77  WS-HORAS-VENTANA         PIC S9(9)V9(4) COMP-3 VALUE ZERO.
011000 77  WS-TASA-CALC             PIC S9(7)V99 COMP-3 VALUE ZERO.
011100
011200*----------- AREA DE COMUNICACION CON LA SUBRUTINA DE SEGUNDOS --
011300 01  WS-COM-PGMEVSEC.
011400     03  LK-TS-TEMPRANO          PIC 9(14).
011500     03  LK-TS-TARDE             PIC 9(14).
011600     03  LK-SEGUNDOS             PIC S9(09) COMP-3.
011700     03  FILLER                  PIC X(04).
011800
011900*----------------------------------------------------------------
012000 COPY EVNTMSTR.
012100 COPY EVQPARM.                                                    TK-0408 
012200
012300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012400 PROCEDURE DIVISION.
012500
012600 MAIN-PROGRAM-I.
012700
012800     PERFORM 1000-INICIO-I  THRU  1000-INICIO-F
012900     PERFORM 3000-CALCULAR-I THRU 3000-CALCULAR-F
013000     PERFORM 9999-FINAL-I   THRU  9999-FINAL-F.
013100
013200 MAIN-PROGRAM-F. GOBACK.
013300
013400
013500*--------------------------------------------------------------
013600 1000-INICIO-I.
013700
013800     SET WS-NO-FIN-MAESTRO TO TRUE
013900
014000     OPEN INPUT PARAMS
014100     IF FS-PARAMS IS NOT EQUAL '00' THEN
014200        DISPLAY '* ERROR EN OPEN PARAMS = ' FS-PARAMS
014300        MOVE 9999 TO RETURN-CODE
014400     ELSE
014500        READ PARAMS INTO WS-REG-PARAM
014600        CLOSE PARAMS
014700     END-IF
014800
014900     PERFORM 1200-CARGAR-MAESTRO-I THRU 1200-CARGAR-MAESTRO-F.
015000
015100 1000-INICIO-F. EXIT.
015200
015300
015400*--------------------------------------------------------------
015500*     LEE EL EVENT STORE COMPLETO A LA TABLA EN MEMORIA, TAL
015600*     COMO LO GRABO PGMEVIN.
015700*--------------------------------------------------------------
015800 1200-CARGAR-MAESTRO-I.
015900
016000     MOVE ZERO TO WS-CANT-MAESTRO
016100
016200     OPEN INPUT MAESTRO
016300     IF FS-MAESTRO IS EQUAL '00' THEN
016400        PERFORM 1210-LEER-MAESTRO-I THRU 1210-LEER-MAESTRO-F
016500                UNTIL WS-FIN-MAESTRO
016600        CLOSE MAESTRO
016700     ELSE
016800        DISPLAY '* AVISO: NO HAY EVENT STORE (FS=' FS-MAESTRO
016900                 '), NO HAY DATOS PARA LA CONSULTA'
017000     END-IF.
017100
017200 1200-CARGAR-MAESTRO-F. EXIT.
017300
017400
017500*--------------------------------------------------------------
017600 1210-LEER-MAESTRO-I.
017700
017800     READ MAESTRO INTO WS-REG-EVT-MASTER
017900
018000     EVALUATE FS-MAESTRO
018100
018200        WHEN '00'
018300           ADD 1 TO WS-CANT-MAESTRO
018400           SET IX-MAE TO WS-CANT-MAESTRO
018500           MOVE EVT-M-EVENT-ID      TO TAB-EVENT-ID     (IX-MAE)
018600           MOVE EVT-M-EVENT-TIME    TO TAB-EVENT-TIME   (IX-MAE)
018700           MOVE EVT-M-MACHINE-ID    TO TAB-MACHINE-ID   (IX-MAE)
018800           MOVE EVT-M-DURATION-MS   TO TAB-DURATION-MS  (IX-MAE)
018900           MOVE EVT-M-DEFECT-CNT    TO TAB-DEFECT-CNT   (IX-MAE)
019000           MOVE EVT-M-LINE-ID       TO TAB-LINE-ID      (IX-MAE)
019100           MOVE EVT-M-FACTORY-ID    TO TAB-FACTORY-ID   (IX-MAE)
019200           MOVE EVT-M-RECEIVED-TIME TO TAB-RECEIVED-TIME (IX-MAE)
019300
019400        WHEN '10'
019500           SET WS-FIN-MAESTRO TO TRUE
019600
019700        WHEN OTHER
019800           DISPLAY '* ERROR EN LECTURA MAESTRO = ' FS-MAESTRO
019900           SET WS-FIN-MAESTRO TO TRUE
020000
020100     END-EVALUATE.
020200
020300 1210-LEER-MAESTRO-F. EXIT.
020400
020500
020600*--------------------------------------------------------------
020700*     RECORRE LA TABLA SELECCIONANDO LOS EVENTOS DE LA MAQUINA
020800*     PEDIDA DENTRO DE LA VENTANA (INICIO INCLUSIVE, FIN
020900*     EXCLUSIVE), ACUMULA, Y CALCULA LA TASA Y EL ESTADO.
021000*--------------------------------------------------------------
021100 3000-CALCULAR-I.
021200
021300     MOVE ZERO TO WS-EVENTOS-CANT
021400     MOVE ZERO TO WS-DEFECTOS-SUMA
021500
021600     IF WS-CANT-MAESTRO > 0
021700        PERFORM 3100-EVALUAR-EVENTO-I THRU 3100-EVALUAR-EVENTO-F
021800                VARYING IX-MAE FROM 1 BY 1
021900                UNTIL IX-MAE > WS-CANT-MAESTRO
022000     END-IF
022100
022200     PERFORM 3200-CALC-VENTANA-I THRU 3200-CALC-VENTANA-F
022300     PERFORM 3300-CALC-TASA-I    THRU 3300-CALC-TASA-F.
022400
022500 3000-CALCULAR-F. EXIT.
022600
022700
022800*--------------------------------------------------------------
022900 3100-EVALUAR-EVENTO-I.
023000
023100     IF TAB-MACHINE-ID (IX-MAE) = QP-MACHINE-ID
023200        AND TAB-EVENT-TIME (IX-MAE) >= QP-START-TIME
023300        AND TAB-EVENT-TIME (IX-MAE) <  QP-END-TIME
023400
023500        ADD 1 TO WS-EVENTOS-CANT
023600
023700        IF TAB-DEFECT-CNT (IX-MAE) >= 0
023800           ADD TAB-DEFECT-CNT (IX-MAE) TO WS-DEFECTOS-SUMA
023900        END-IF
024000
024100     END-IF.
024200
024300 3100-EVALUAR-EVENTO-F. EXIT.
024400
024500
024600*--------------------------------------------------------------
024700*     LARGO DE LA VENTANA EN HORAS = SEGUNDOS ENTRE INICIO Y
024800*     FIN, DIVIDIDO 3600 (SE ADMITEN HORAS FRACCIONARIAS).
024900*--------------------------------------------------------------
025000 3200-CALC-VENTANA-I.                                             TK-0771 
025100
025200     MOVE QP-START-TIME TO LK-TS-TEMPRANO
025300     MOVE QP-END-TIME   TO LK-TS-TARDE
025400     CALL 'PGMEVSEC' USING WS-COM-PGMEVSEC
025500     MOVE LK-SEGUNDOS TO WS-SEGUNDOS-VENTANA
025600
025700     IF WS-SEGUNDOS-VENTANA > 0                                   TK-0771 
025800        COMPUTE WS-HORAS-VENTANA ROUNDED =                        TK-0771 
025900                WS-SEGUNDOS-VENTANA / 3600                        TK-0771 
026000     ELSE
026100        MOVE ZERO TO WS-HORAS-VENTANA                             TK-0771 
026200     END-IF.
026300
026400 3200-CALC-VENTANA-F. EXIT.
026500
026600
026700*--------------------------------------------------------------
026800*     TASA = DEFECTOS / HORAS DE VENTANA, CERO SI LA VENTANA NO
026900*     ES POSITIVA; REDONDEO A 2 DECIMALES; ESTADO SEGUN UMBRAL.
027000*--------------------------------------------------------------
027100 3300-CALC-TASA-I.                                                TK-0771 
027200
027300     IF WS-HORAS-VENTANA > 0                                      TK-0771 
027400        COMPUTE WS-TASA-CALC ROUNDED =                            TK-0771 
027500                WS-DEFECTOS-SUMA / WS-HORAS-VENTANA               TK-0771 
027600     ELSE
027700        MOVE ZERO TO WS-TASA-CALC                                 TK-0771 
027800     END-IF
027900
028000     IF WS-TASA-CALC < 2.00
028100        MOVE 'Healthy ' TO EST-STATUS
028200     ELSE
028300        MOVE 'Warning ' TO EST-STATUS
028400     END-IF.
028500
028600 3300-CALC-TASA-F. EXIT.
028700
028800
028900*--------------------------------------------------------------
029000 9999-FINAL-I.
029100
029200     MOVE QP-MACHINE-ID  TO EST-MACHINE-ID
029300     MOVE QP-START-TIME  TO EST-START-TIME
029400     MOVE QP-END-TIME    TO EST-END-TIME
029500     MOVE WS-EVENTOS-CANT  TO EST-EVENTS-COUNT
029600     MOVE WS-DEFECTOS-SUMA TO EST-DEFECTS-COUNT
029700     MOVE WS-TASA-CALC     TO EST-AVG-RATE
029800
029900     OPEN OUTPUT SALIDA
030000     IF FS-SALIDA IS NOT EQUAL '00' THEN
030100        DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SALIDA
030200        MOVE 9999 TO RETURN-CODE
030300     ELSE
030400        WRITE REG-SALIDA FROM WS-REG-ESTAD
030500        CLOSE SALIDA
030600     END-IF
030700
030800     DISPLAY 'PGMEVST - MAQUINA=' QP-MACHINE-ID
030900              ' EVENTOS=' WS-EVENTOS-CANT
031000              ' DEFECTOS=' WS-DEFECTOS-SUMA
031100              ' TASA=' WS-TASA-CALC
031200              ' ESTADO=' EST-STATUS.
031300
031400 9999-FINAL-F. EXIT.
