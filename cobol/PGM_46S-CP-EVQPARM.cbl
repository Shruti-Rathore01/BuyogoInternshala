000100****************************************
000200*    CP-EVQPARM                        *
000300*    PARAMETROS DE CONSULTA Y RESULTADO*
000400*    DE ESTADISTICAS POR MAQUINA       *
000500****************************************
000600* 1987-02-11 MLM TK-0371 ALTA INICIAL.
000700* 1988-05-22 JCR TK-0512 SE AGREGA QP-LIMIT PARA EL REPORTE DE
000800*                        LINEAS CON MAS DEFECTOS (LO COMPARTE
000900*                        CON PGMEVTL).
001000****************************************
001100*    LAYOUT PARAMETROS DE CONSULTA
001200*    LARGO 55 BYTES. UN SOLO LAYOUT SIRVE A LAS DOS CONSULTAS
001300*    ANALITICAS; CADA PROGRAMA USA SOLO LOS CAMPOS QUE NECESITA.
001400****************************************
001500 01  WS-REG-PARAM.
001600*        (01:10) MAQUINA A CONSULTAR (USADO POR PGMEVST)
001700     03  QP-MACHINE-ID           PIC X(10).
001800*        (11:20) FABRICA A CONSULTAR (USADO POR PGMEVTL)
001900     03  QP-FACTORY-ID           PIC X(10).
002000*        (21:34) INICIO DE VENTANA, INCLUSIVE
002100     03  QP-START-TIME           PIC 9(14).
002200*        (35:48) FIN DE VENTANA, EXCLUSIVE
002300     03  QP-END-TIME             PIC 9(14).
002400*        (49:51) CANTIDAD MAXIMA DE LINEAS A INFORMAR
002500*        (USADO SOLO POR PGMEVTL; SI VIENE EN CERO SE APLICA
002600*        EL DEFAULT DE 10 -- VER 1000-INICIO DE PGMEVTL)
002700     03  QP-LIMIT                PIC 9(03).
002800*        (52:55) RELLENO
002900     03  FILLER                  PIC X(04).
003000
003100 01  WS-REG-PARAM-ALFA REDEFINES WS-REG-PARAM.
003200     03  FILLER                  PIC X(51).
003300     03  FILLER                  PIC X(04).
003400
003500****************************************
003600*    LAYOUT RESULTADO ESTADISTICAS DE MAQUINA
003700*    LARGO 77 BYTES
003800****************************************
003900 01  WS-REG-ESTAD.
004000*        (01:10) MAQUINA CONSULTADA
004100     03  EST-MACHINE-ID          PIC X(10).
004200*        (11:24) INICIO DE VENTANA CONSULTADA
004300     03  EST-START-TIME          PIC 9(14).
004400*        (25:38) FIN DE VENTANA CONSULTADA
004500     03  EST-END-TIME            PIC 9(14).
004600*        (39:47) CANTIDAD DE EVENTOS EN LA VENTANA
004700     03  EST-EVENTS-COUNT        PIC 9(09).
004800*        (48:56) SUMA DE DEFECTOS EN LA VENTANA (EXCLUYE
004900*        CANTIDADES NEGATIVAS/DESCONOCIDAS)
005000     03  EST-DEFECTS-COUNT       PIC 9(09).
005100*        (57:65) DEFECTOS POR HORA DE VENTANA, REDONDEADO
005200     03  EST-AVG-RATE            PIC 9(07)V99.
005300*        (66:73) "HEALTHY " O "WARNING "
005400     03  EST-STATUS              PIC X(08).
005500*        (74:77) RELLENO
005600     03  FILLER                  PIC X(04).
