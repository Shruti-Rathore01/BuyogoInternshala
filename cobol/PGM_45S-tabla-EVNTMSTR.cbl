000100******************************************************************
000200* COPY    : EVNTMSTR                                            *
000300* SISTEMA : MONITOREO DE EVENTOS DE MAQUINA (PLANTA)             *
000400* AUTOR   : M. MORALES                                          *
000500* USO     : LAYOUT DEL REGISTRO DE EVENTO DE ENTRADA (LOTE) Y    *
000600*           DEL REGISTRO MAESTRO ALMACENADO EN EL EVENT STORE.   *
000700*                                                                *
000800*           LOS DOS LAYOUTS COMPARTEN LOS MISMOS CAMPOS DE       *
000900*           CARGA UTIL ("PAYLOAD"); EL MAESTRO AGREGA AL FINAL   *
001000*           LA FECHA-HORA DE RECEPCION ASIGNADA POR EL SISTEMA.  *
001100*           AMBOS TRAEN UNA VISTA REDEFINIDA EN ALFANUMERICO     *
001200*           PARA COMPARAR LA CARGA UTIL CAMPO-A-CAMPO SIN        *
001300*           ESCRIBIR UN IF POR CADA CAMPO (VER PGMEVIN).         *
001400*----------------------------------------------------------------*
001500* HISTORIAL DE CAMBIOS                                          *
001600*   1985-09-03  MLM  TK-0162  ALTA INICIAL DEL COPY.             *
001700*   1985-09-24  MLM  TK-0162  SE AGREGA LA VISTA ALFA PARA       *
001800*                             COMPARACION DE CARGA UTIL.         *
001900*   1986-03-11  JCR  TK-0211  SE DOCUMENTAN POSICIONES RELATIVAS *
002000*                             POR CAMPO A PEDIDO DE AUDITORIA.   *
002100******************************************************************
002200
002300************************************************************
002400*     LAYOUT EVENTO DE ENTRADA (LOTE)                      *
002500*     LARGO REGISTRO = 84 BYTES                            *
002600************************************************************
002700 01  WS-REG-EVT-ENTRADA.
002800*         POSICION RELATIVA (01:20) IDENTIFICADOR DE EVENTO
002900*         OBLIGATORIO, NO DEBE VENIR EN BLANCO
003000     03  EVT-E-EVENT-ID          PIC X(20).
003100*         POSICION RELATIVA (21:34) CARGA UTIL DEL EVENTO
003200     03  EVT-E-PAYLOAD.
003300*             (21:34) FECHA-HORA DEL EVENTO AAAAMMDDHHMMSS
003400         05  EVT-E-EVENT-TIME        PIC 9(14).
003500*             (35:44) MAQUINA QUE GENERO EL EVENTO
003600         05  EVT-E-MACHINE-ID        PIC X(10).
003700*             (45:55) DURACION DEL CICLO EN MILISEGUNDOS
003800         05  EVT-E-DURATION-MS       PIC S9(11).
003900*             (56:60) CANTIDAD DE DEFECTOS; -1 = DESCONOCIDO
004000         05  EVT-E-DEFECT-CNT        PIC S9(05).
004100*             (61:70) LINEA DE PRODUCCION; BLANCO = AUSENTE
004200         05  EVT-E-LINE-ID           PIC X(10).
004300*             (71:80) FABRICA; BLANCO = AUSENTE
004400         05  EVT-E-FACTORY-ID        PIC X(10).
004500*         POSICION RELATIVA (81:84) RELLENO PARA FUTURAS
004600*         AMPLIACIONES DEL LAYOUT DE ENTRADA
004700     03  FILLER                  PIC X(04).
004800
004900*         VISTA ALFANUMERICA DE LA CARGA UTIL DE ENTRADA, USADA
005000*         PARA COMPARAR CONTRA EVT-M-PAYLOAD SIN COMPARAR CAMPO
005100*         POR CAMPO (VER PARRAFO 2600-TRATAR-EXISTENTE EN PGMEVIN)
005200 01  WS-VISTA-PAYLOAD-E REDEFINES WS-REG-EVT-ENTRADA.
005300     03  FILLER                  PIC X(20).
005400     03  VPE-PAYLOAD             PIC X(60).
005500     03  FILLER                  PIC X(04).
005600
005700************************************************************
005800*     LAYOUT EVENTO MAESTRO (EVENT STORE)                  *
005900*     LARGO REGISTRO = 98 BYTES                            *
006000************************************************************
006100 01  WS-REG-EVT-MASTER.
006200*         POSICION RELATIVA (01:20) IDENTIFICADOR DE EVENTO,
006300*         CLAVE LOGICA DEL MAESTRO (A LO SUMO UN REGISTRO POR ID)
006400     03  EVT-M-EVENT-ID          PIC X(20).
006500*         POSICION RELATIVA (21:34) CARGA UTIL (MISMOS CAMPOS
006600*         QUE EVT-E-PAYLOAD, MISMO ORDEN Y LARGO)
006700     03  EVT-M-PAYLOAD.
006800         05  EVT-M-EVENT-TIME        PIC 9(14).
006900         05  EVT-M-MACHINE-ID        PIC X(10).
007000         05  EVT-M-DURATION-MS       PIC S9(11).
007100         05  EVT-M-DEFECT-CNT        PIC S9(05).
007200         05  EVT-M-LINE-ID           PIC X(10).
007300         05  EVT-M-FACTORY-ID        PIC X(10).
007400*         POSICION RELATIVA (81:94) FECHA-HORA EN QUE EL LOTE
007500*         DE INGESTA GRABO/ACTUALIZO ESTE REGISTRO (NOW DEL RUN)
007600     03  EVT-M-RECEIVED-TIME     PIC 9(14).
007700*         POSICION RELATIVA (95:98) RELLENO
007800     03  FILLER                  PIC X(04).
007900
008000 01  WS-VISTA-PAYLOAD-M REDEFINES WS-REG-EVT-MASTER.
008100     03  FILLER                  PIC X(20).
008200     03  VPM-PAYLOAD             PIC X(60).
008300     03  FILLER                  PIC X(14).
008400     03  FILLER                  PIC X(04).
